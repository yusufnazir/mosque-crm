000100*>****************************************************************
000200*>                                                               *
000300*>                 Net Amount Owed Reporting                     *
000400*>      Obligation Less Any Active Exemption, Per Member          *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 IDENTIFICATION           DIVISION.
000900*>================================
001000*>
001100 PROGRAM-ID.              CTNETOW.
001200*>
001300 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001400*>
001500 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001600                          CONTRIBUTION/FEE SUITE.
001700*>
001800 DATE-WRITTEN.            02/09/1986.
001900*>
002000 DATE-COMPILED.
002100*>
002200 SECURITY.                COPYRIGHT (C) 1986-2026 & LATER, VINCENT
002300                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002400                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002500*>
002600*>    REMARKS.            FOR EVERY REQUIRED, ACTIVE CONTRIBUTION
002700*>                        TYPE, PICKS THE OBLIGATION IN FORCE AS
002800*>                        AT THE RUN DATE, THEN FOR EVERY MEMBER
002900*>                        LOOKS UP ANY EXEMPTION CURRENTLY IN
003000*>                        FORCE AGAINST THAT TYPE AND WORKS OUT
003100*>                        THE NET AMOUNT STILL OWED. ONE LINE IS
003200*>                        WRITTEN PER MEMBER PER TYPE.
003300*>**
003400*>    CALLED MODULES.     CTDATV (AGE CALC / DATE WINDOW TEST).
003500*>**
003600*> CHANGES:
003700*> 02/09/86 VBC -       CREATED AS VACPRINT, EMPLOYEE VACATION
003800*>                      REPORTING (STARTED FROM EMPPRINT).
003900*> 02/02/26 VBC -  1.00 RECUT USING REPORT WRITER FOR THE PRINT
004000*>                      LAYOUT.
004100*> 09/05/26 NAJ -  2.00 TAKEN OVER AS CTNETOW, NET AMOUNT OWED
004200*>                      REPORT (REQ CT-105). DROPPED REPORT
004300*>                      WRITER - OBLIGATION/EXEMPTION ARE HELD IN
004400*>                      WORKING-STORAGE TABLES LOADED ONCE AT
004500*>                      START SO EACH TYPE/MEMBER PAIR CAN BE
004600*>                      MATCHED WITHOUT RE-READING THE INPUT
004700*>                      FILES.
004800*> 15/05/26 NAJ -  2.01 OBLIGATION TIEBREAK ON EQUAL START DATE -
004900*>                      HIGHEST OBL-ID WINS. HEAD OFFICE POLICY
005000*>                      IS SILENT ON WHICH OBLIGATION SHOULD WIN
005100*>                      HERE SO THIS IS NAJ'S OWN JUDGEMENT.
005200*>* 22/05/26 BJC -  2.02 DISCOUNT-AMOUNT EXEMPTIONS FLOORED AT
005300*>                      ZERO - A DISCOUNT CANNOT MAKE THE NET
005400*>                      AMOUNT OWED GO NEGATIVE.
005410*> 07/06/26 NAJ -  2.03 PERSON-FILE WAS BEING RE-READ STRAIGHT
005420*>                      FROM BB020 ON EVERY QUALIFYING TYPE -
005430*>                      FINE FOR THE FIRST TYPE BUT A LINE
005440*>                      SEQUENTIAL FILE WON'T REPOSITION ITSELF
005450*>                      AFTER AT END, SO EVERY TYPE AFTER THE
005460*>                      FIRST WROTE NOTHING. NOW LOADED INTO A
005470*>                      TABLE ONCE AT AA040, SAME AS THE
005480*>                      OBLIGATION/EXEMPTION TABLES.
005500*>**
005600*>*************************************************************************
005700*>
005800*> COPYRIGHT NOTICE.
005900*> ****************
006000*>
006100*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006200*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
006300*> COEN, 1986-2026 AND LATER. DISTRIBUTED UNDER THE GNU GENERAL
006400*> PUBLIC LICENSE, SEE FILE COPYING, FOR PERSONAL USAGE ONLY.
006500*>
006600*>*************************************************************************
006700*>
006800 ENVIRONMENT              DIVISION.
006900*>================================
007000*>
007100 CONFIGURATION            SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*>
007500 INPUT-OUTPUT             SECTION.
007600 FILE-CONTROL.
007700*>
007800     SELECT   Ctype-File
007900              ASSIGN TO "CTYPE-FILE"
008000              ORGANIZATION IS LINE SEQUENTIAL
008100              FILE STATUS IS CT-Ctype-Status.
008200*>
008300     SELECT   Obligation-File
008400              ASSIGN TO "OBLIGATION-FILE"
008500              ORGANIZATION IS LINE SEQUENTIAL
008600              FILE STATUS IS CT-Obl-Status.
008700*>
008800     SELECT   Exemption-File
008900              ASSIGN TO "EXEMPTION-FILE"
009000              ORGANIZATION IS LINE SEQUENTIAL
009100              FILE STATUS IS CT-Exm-Status.
009200*>
009300     SELECT   Person-File
009400              ASSIGN TO "PERSON-FILE"
009500              ORGANIZATION IS LINE SEQUENTIAL
009600              FILE STATUS IS CT-Person-Status.
009700*>
009800     SELECT   Net-Owed-File
009900              ASSIGN TO "NET-OWED-FILE"
010000              ORGANIZATION IS LINE SEQUENTIAL
010100              FILE STATUS IS CT-Netow-Status.
010200*>
010300 DATA                     DIVISION.
010400*>================================
010500*>
010600 FILE SECTION.
010700*>
010800 FD  Ctype-File.
010900 COPY "wsctctp.cob".
011000*>
011100 FD  Obligation-File.
011200 COPY "wsctobl.cob".
011300*>
011400 FD  Exemption-File.
011500 COPY "wsctexm.cob".
011600*>
011700 FD  Person-File.
011800 COPY "wsctper.cob".
011900*>
012000 FD  Net-Owed-File.
012100 01  Net-Owed-Line.
012200     03  Nol-Per-No           PIC Z(8)9.
012300     03  filler               PIC X.
012400     03  Nol-Per-Name         PIC X(30).
012500     03  filler               PIC X.
012600     03  Nol-Ctp-Code         PIC X(20).
012700     03  filler               PIC X.
012800     03  Nol-Net-Amount       PIC Z(7)9.99-.
012900     03  filler               PIC X(8).
013000*>
013100 WORKING-STORAGE          SECTION.
013200*>-----------------------
013300 77  PROG-NAME               PIC X(15) VALUE "CTNETOW (2.03)".
013400*>
013500 01  W-File-Status.
013600     03  CT-Ctype-Status      PIC XX     VALUE "00".
013700     03  CT-Obl-Status        PIC XX     VALUE "00".
013800     03  CT-Exm-Status        PIC XX     VALUE "00".
013900     03  CT-Person-Status     PIC XX     VALUE "00".
014000     03  CT-Netow-Status      PIC XX     VALUE "00".
014100     03  filler               PIC X(2).
014200*>
014300 01  W-Eof-Flags.
014400     03  W-Obl-Eof            PIC X      VALUE "N".
014500         88  W-Obl-Eof-Yes        VALUE "Y".
014600     03  W-Exm-Eof            PIC X      VALUE "N".
014700         88  W-Exm-Eof-Yes        VALUE "Y".
014720     03  W-Person-Eof         PIC X      VALUE "N".
014740         88  W-Person-Eof-Yes     VALUE "Y".
014750     03  filler               PIC X(01).
014800 01  W-Eof-Flags-Both REDEFINES W-Eof-Flags.
014850     03  W-Eof-Pair           PIC XX.
014870         88  W-Both-Tbl-Loads-Eof     VALUE "YY".
014890     03  filler               PIC X(02).
015000*>
015800 01  W-Obl-Table.
015900     03  Tbl-Obl              OCCURS 500 TIMES
016000                              INDEXED BY Obl-Ix.
016100         05  Tbl-Obl-No       PIC 9(9)    COMP.
016200         05  Tbl-Obl-Ctp-No   PIC 9(9)    COMP.
016300         05  Tbl-Obl-Amount   PIC S9(8)V99 COMP-3.
016400         05  Tbl-Obl-Start    PIC 9(8)    COMP.
016450         05  filler           PIC X(02).
016500     03  W-Obl-Count          PIC 9(4)    COMP.
016600*>
016700 01  W-Exm-Table.
016800     03  Tbl-Exm              OCCURS 500 TIMES
016900                              INDEXED BY Exm-Ix.
017000         05  Tbl-Exm-Per-No   PIC 9(9)    COMP.
017100         05  Tbl-Exm-Ctp-No   PIC 9(9)    COMP.
017200         05  Tbl-Exm-Type     PIC X(20).
017300         05  Tbl-Exm-Type-Short REDEFINES Tbl-Exm-Type.
017400             07  Tbl-Exm-Type-Code PIC X.
017500             07  filler           PIC X(19).
017600         05  Tbl-Exm-Amount   PIC S9(8)V99 COMP-3.
017700         05  Tbl-Exm-Start    PIC 9(8)    COMP.
017800         05  Tbl-Exm-End      PIC 9(8)    COMP.
017900         05  Tbl-Exm-Active   PIC X.
018000     03  W-Exm-Count          PIC 9(4)    COMP.
018100*>
018110 01  W-Per-Table.
018120     03  Tbl-Per              OCCURS 500 TIMES
018130                              INDEXED BY Per-Ix.
018140         05  Tbl-Per-No       PIC 9(9)    COMP.
018150         05  Tbl-Per-Status   PIC X(8).
018160         05  Tbl-Per-Dob      PIC 9(8)    COMP.
018170         05  Tbl-Per-Dod      PIC 9(8)    COMP.
018180         05  Tbl-Per-Name     PIC X(30).
018190         05  filler           PIC X(02).
018195     03  W-Per-Count          PIC 9(4)    COMP.
018198*>
018200 01  W-Work-Areas.
018300     03  W-Best-Amount        PIC S9(8)V99 COMP-3.
018400     03  W-Best-Start         PIC 9(8)    COMP.
018500     03  W-Best-Id            PIC 9(9)    COMP.
018550     03  W-Exm-Match-Ix       PIC 9(4)    COMP.
018600     03  W-Net-Amount         PIC S9(8)V99 COMP-3.
018700     03  W-Age                PIC 99      COMP.
018800     03  W-Found-Obl          PIC X       VALUE "N".
018900         88  W-Found-Obl-Yes      VALUE "Y".
019000     03  W-Found-Exm          PIC X       VALUE "N".
019100         88  W-Found-Exm-Yes      VALUE "Y".
019200     03  filler               PIC X(4).
019300*>
019400 01  W-Validate-Call.
019500     03  W-Val-Function       PIC 9      VALUE 2.
019600     03  W-Val-Date-1         PIC 9(8).
019700     03  W-Val-Date-2         PIC 9(8).
019800     03  W-Val-Date-3         PIC 9(8).
019900     03  W-Val-Age            PIC 99.
019950     03  W-Val-Reply          PIC X.
020000     03  filler               PIC X(02).
020100*>
020200 LINKAGE                  SECTION.
020300*>-----------------------
020400*>
020500 COPY "wsctprm.cob".
020600*>
020700 PROCEDURE DIVISION USING  CT-Param-Record.
020800*>===========================================
020900*>
021000 AA000-Main.
021100     PERFORM  AA010-Open-CT-Files.
021200     PERFORM  AA020-Load-Obligations THRU AA020-Exit.
021300     PERFORM  AA030-Load-Exemptions  THRU AA030-Exit.
021350     PERFORM  AA040-Load-Persons     THRU AA040-Exit.
021400     PERFORM  AA050-Report-Net-Owed.
021500     PERFORM  AA090-Close-CT-Files.
021600     GOBACK.
021700*>
021800 AA010-Open-CT-Files.
021900     OPEN     INPUT  Ctype-File  Obligation-File  Exemption-File
022000                     Person-File.
022100     OPEN     OUTPUT Net-Owed-File.
022200     IF       CT-Ctype-Status NOT = "00"
022300        OR    CT-Obl-Status   NOT = "00"
022400        OR    CT-Exm-Status   NOT = "00"
022500        OR    CT-Person-Status NOT = "00"
022600        OR    CT-Netow-Status NOT = "00"
022700              DISPLAY "CTNETOW - SY010 FILE OPEN ERROR"
022800              GOBACK.
022900     MOVE     ZERO TO W-Obl-Count W-Exm-Count W-Per-Count.
023000*>
023100 AA020-Load-Obligations.
023200     READ     Obligation-File
023300              AT END
023400                   MOVE "Y" TO W-Obl-Eof
023500                   GO TO AA020-Exit.
023600     ADD      1 TO W-Obl-Count.
023700     SET      Obl-Ix TO W-Obl-Count.
023800     MOVE     Obl-No       TO Tbl-Obl-No (Obl-Ix).
023900     MOVE     Obl-Ctp-No   TO Tbl-Obl-Ctp-No (Obl-Ix).
024000     MOVE     Obl-Amount   TO Tbl-Obl-Amount (Obl-Ix).
024100     MOVE     Obl-Start-Date TO Tbl-Obl-Start (Obl-Ix).
024200     GO TO    AA020-Load-Obligations.
024300 AA020-Exit.
024400     EXIT.
024500*>
024600 AA030-Load-Exemptions.
024700     READ     Exemption-File
024800              AT END
024900                   MOVE "Y" TO W-Exm-Eof
025000                   GO TO AA030-Exit.
025100     ADD      1 TO W-Exm-Count.
025200     SET      Exm-Ix TO W-Exm-Count.
025300     MOVE     Exm-Per-No   TO Tbl-Exm-Per-No (Exm-Ix).
025400     MOVE     Exm-Ctp-No   TO Tbl-Exm-Ctp-No (Exm-Ix).
025500     MOVE     Exm-Type     TO Tbl-Exm-Type (Exm-Ix).
025600     MOVE     Exm-Amount   TO Tbl-Exm-Amount (Exm-Ix).
025700     MOVE     Exm-Start-Date TO Tbl-Exm-Start (Exm-Ix).
025800     MOVE     Exm-End-Date TO Tbl-Exm-End (Exm-Ix).
025900     MOVE     Exm-Is-Active TO Tbl-Exm-Active (Exm-Ix).
026000     GO TO    AA030-Load-Exemptions.
026100 AA030-Exit.
026200     EXIT.
026300*>
026310*> 07/06/26 NAJ - PERSON-FILE NOW DRAINED INTO A TABLE HERE, SAME
026320*>                AS THE OBLIGATION/EXEMPTION TABLES ABOVE - A
026330*>                LINE SEQUENTIAL FILE DOES NOT REPOSITION ITSELF
026340*>                AFTER AT END, SO RE-READING IT PER CONTRIBUTION
026350*>                TYPE ONLY EVER PRODUCED NET-OWED LINES FOR THE
026360*>                FIRST QUALIFYING TYPE. SEE BB020 BELOW.
026370 AA040-Load-Persons.
026380     READ     Person-File
026390              AT END
026400                   MOVE "Y" TO W-Person-Eof
026410                   GO TO AA040-Exit.
026420     ADD      1 TO W-Per-Count.
026430     SET      Per-Ix TO W-Per-Count.
026440     MOVE     Per-No       TO Tbl-Per-No (Per-Ix).
026450     MOVE     Per-Status   TO Tbl-Per-Status (Per-Ix).
026460     MOVE     Per-Dob      TO Tbl-Per-Dob (Per-Ix).
026470     MOVE     Per-Dod      TO Tbl-Per-Dod (Per-Ix).
026480     MOVE     Per-First-Name TO Tbl-Per-Name (Per-Ix).
026490     GO TO    AA040-Load-Persons.
026500 AA040-Exit.
026510     EXIT.
026520*>
026600 AA050-Report-Net-Owed.
026700     PERFORM  BB010-Read-Ctype THRU BB010-Exit.
026800*>
026900 BB010-Read-Ctype.
027000     READ     Ctype-File
027100              AT END
027200                   GO TO BB010-Exit.
027300     IF       Ctp-Is-Required NOT = "Y" OR Ctp-Is-Active NOT = "Y"
027400              GO TO BB010-Read-Ctype.
027500     PERFORM  BB060-Select-Active-Obligation.
027600     IF       W-Found-Obl-Yes
027700              PERFORM BB020-For-Each-Person.
027800     GO TO    BB010-Read-Ctype.
027900 BB010-Exit.
028000     EXIT.
028100*>
028200 BB020-For-Each-Person.
028300     PERFORM  BB025-Process-One-Person VARYING Per-Ix FROM 1 BY 1
028400              UNTIL Per-Ix > W-Per-Count.
028500*>
028600 BB025-Process-One-Person.
028700     IF       Tbl-Per-Dob (Per-Ix) = ZERO
028800              GO TO BB025-Exit.
028900     IF       Tbl-Per-Status (Per-Ix) NOT = "ACTIVE"
029000              GO TO BB025-Exit.
029100     IF       Tbl-Per-Status (Per-Ix) = "DECEASED"
029200        OR    Tbl-Per-Dod (Per-Ix) NOT = ZERO
029300              GO TO BB025-Exit.
029400*>
029500     MOVE     2                   TO W-Val-Function.
029600     MOVE     Tbl-Per-Dob (Per-Ix) TO W-Val-Date-1.
029700     MOVE     Ctp-Run-Date        TO W-Val-Date-2.
029800     CALL     "CTDATV" USING W-Validate-Call.
029900     MOVE     W-Val-Age    TO W-Age.
030000     IF       W-Age < Ctp-Min-Eligible-Age
030100        OR    W-Age > Ctp-Max-Eligible-Age
030200              GO TO BB025-Exit.
030300*>
030400     PERFORM  BB070-Find-Active-Exemption.
030500     PERFORM  BB080-Apply-Exemption.
030600     PERFORM  BB090-Write-Net-Line.
030700 BB025-Exit.
030800     EXIT.
030900*>
031000 BB060-Select-Active-Obligation.
031100     MOVE     "N" TO W-Found-Obl.
031200     MOVE     ZERO TO W-Best-Start W-Best-Id W-Best-Amount.
031300     PERFORM  BB065-Test-One-Obl VARYING Obl-Ix FROM 1 BY 1
031400              UNTIL Obl-Ix > W-Obl-Count.
031500*>
031600 BB065-Test-One-Obl.
031700     IF       Tbl-Obl-Ctp-No (Obl-Ix) NOT = Ctp-No
031800              GO TO BB065-Exit.
031900     IF       Tbl-Obl-Start (Obl-Ix) > Ctp-Run-Date
032000              GO TO BB065-Exit.
032100     IF       Tbl-Obl-Start (Obl-Ix) < W-Best-Start
032200              GO TO BB065-Exit.
032300     IF       Tbl-Obl-Start (Obl-Ix) = W-Best-Start
032400        AND   Tbl-Obl-No (Obl-Ix) < W-Best-Id
032500              GO TO BB065-Exit.
032600     MOVE     "Y" TO W-Found-Obl.
032700     MOVE     Tbl-Obl-Start (Obl-Ix)  TO W-Best-Start.
032800     MOVE     Tbl-Obl-No (Obl-Ix)     TO W-Best-Id.
032900     MOVE     Tbl-Obl-Amount (Obl-Ix) TO W-Best-Amount.
033000 BB065-Exit.
033100     EXIT.
033200*>
033300 BB070-Find-Active-Exemption.
033400     MOVE     "N" TO W-Found-Exm.
033500     PERFORM  BB075-Test-One-Exm VARYING Exm-Ix FROM 1 BY 1
033600              UNTIL Exm-Ix > W-Exm-Count.
033700*>
033800 BB075-Test-One-Exm.
033900     IF       W-Found-Exm-Yes
034000              GO TO BB075-Exit.
034100     IF       Tbl-Exm-Per-No (Exm-Ix) NOT = Tbl-Per-No (Per-Ix)
034200              GO TO BB075-Exit.
034300     IF       Tbl-Exm-Ctp-No (Exm-Ix) NOT = Ctp-No
034400              GO TO BB075-Exit.
034500     IF       Tbl-Exm-Active (Exm-Ix) NOT = "Y"
034600              GO TO BB075-Exit.
034700*>
034800     MOVE     3 TO W-Val-Function.
034900     MOVE     Ctp-Run-Date TO W-Val-Date-1.
035000     MOVE     Tbl-Exm-Start (Exm-Ix) TO W-Val-Date-2.
035100     MOVE     Tbl-Exm-End (Exm-Ix)   TO W-Val-Date-3.
035200     CALL     "CTDATV" USING W-Validate-Call.
035300     IF       W-Val-Reply NOT = "Y"
035400              GO TO BB075-Exit.
035500     MOVE     "Y" TO W-Found-Exm.
035600     SET      W-Exm-Match-Ix TO Exm-Ix.
035700 BB075-Exit.
035800     EXIT.
035900*>
036000 BB080-Apply-Exemption.
036100     MOVE     W-Best-Amount TO W-Net-Amount.
036200     IF       NOT W-Found-Exm-Yes
036300              GO TO BB080-Exit.
036400*>
036500     EVALUATE TRUE
036600        WHEN  Tbl-Exm-Type (W-Exm-Match-Ix) = "FULL"
036700              MOVE ZERO TO W-Net-Amount
036800        WHEN  Tbl-Exm-Type (W-Exm-Match-Ix) = "FIXED_AMOUNT"
036900              MOVE Tbl-Exm-Amount (W-Exm-Match-Ix) TO W-Net-Amount
037000        WHEN  Tbl-Exm-Type (W-Exm-Match-Ix) = "DISCOUNT_AMOUNT"
037100              COMPUTE W-Net-Amount =
037200                      W-Best-Amount - Tbl-Exm-Amount (W-Exm-Match-Ix)
037300              IF    W-Net-Amount < ZERO
037400                    MOVE ZERO TO W-Net-Amount
037500              END-IF
037600        WHEN  Tbl-Exm-Type (W-Exm-Match-Ix) = "DISCOUNT_PERCENTAGE"
037700              COMPUTE W-Net-Amount ROUNDED =
037800                      W-Best-Amount *
037900                      (1 - (Tbl-Exm-Amount (W-Exm-Match-Ix) / 100))
038000        WHEN  OTHER
038100              MOVE W-Best-Amount TO W-Net-Amount
038200     END-EVALUATE.
038300 BB080-Exit.
038400     EXIT.
038500*>
038600 BB090-Write-Net-Line.
038700     MOVE     Tbl-Per-No (Per-Ix)   TO Nol-Per-No.
038800     MOVE     Tbl-Per-Name (Per-Ix) TO Nol-Per-Name.
038900     MOVE     Ctp-Code              TO Nol-Ctp-Code.
039000     MOVE     W-Net-Amount          TO Nol-Net-Amount.
039100     WRITE    Net-Owed-Line.
039200*>
039300 AA090-Close-CT-Files.
039400     CLOSE    Ctype-File  Obligation-File  Exemption-File
039500              Person-File Net-Owed-File.
039600*>
