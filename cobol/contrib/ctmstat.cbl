000100*>****************************************************************
000200*>                                                               *
000300*>               Monthly Fee Statistics Report                   *
000400*>      Expected Income Vs Realized Income, Current Year         *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 IDENTIFICATION           DIVISION.
000900*>================================
001000*>
001100 PROGRAM-ID.              CTMSTAT.
001200*>
001300 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001400*>
001500 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001600                          CONTRIBUTION/FEE SUITE.
001700*>
001800 DATE-WRITTEN.            14/10/1985.
001900*>
002000 DATE-COMPILED.
002100*>
002200 SECURITY.                COPYRIGHT (C) 1985-2026 & LATER, VINCENT
002300                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002400                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002500*>
002600*>    REMARKS.            READS THE MEMBER ROSTER AND WORKS OUT
002700*>                        HOW MANY ARE ELIGIBLE FOR THE STANDARD
002800*>                        MONTHLY FEE, THEN READS THE PAYMENT FILE
002900*>                        AND CONTROL-BREAKS ON PAY-MONTH TO GET
003000*>                        THE REALIZED TOTAL FOR EACH OF THE
003100*>                        TWELVE MONTHS. WRITES ONE STATS RECORD
003200*>                        PER MONTH TO MONTHLY-STATS.DAT.
003300*>**
003400*>    CALLED MODULES.     CTDATV (DATE VALIDATE / AGE / WINDOW).
003500*>**
003600*> CHANGES:
003700*> 14/10/85 VBC -       CREATED AS PYRGSTR, PAYROLL CHECK REGISTER.
003800*> 02/02/26 VBC -  1.00 RECUT USING REPORT WRITER FOR THE PRINT
003900*>                      LAYOUT, SEMI-SOURCED FROM VACPRINT.
004000*> 07/05/26 NAJ -  2.00 TAKEN OVER AS CTMSTAT FOR THE MEMBERSHIP
004100*>                      FEE STATS REPORT (REQ CT-104). DROPPED
004200*>                      REPORT WRITER - THE OUTPUT HERE IS A FIXED
004300*>                      RECORD FILE (MONTHLY-STATS.DAT), NOT A
004400*>                      PRINT LISTING, SO WRITES GO STRAIGHT OUT.
004500*> 13/05/26 NAJ -  2.01 ELIGIBILITY TEST MOVED TO ITS OWN
004600*>                      PARAGRAPH, CALLS CTDATV FOR THE AGE CALC
004700*>                      RATHER THAN WORKING IT OUT HERE.
004800*> 21/05/26 BJC -  2.02 Y2K NOTE - CTP-RUN-DATE IS ALREADY FULL
004900*>                      CCYYMMDD ON THE SHARED PARAMETER RECORD,
005000*>                      NOTHING TO FIX HERE THIS TIME.
005100*>**
005200*>*************************************************************************
005300*>
005400*> COPYRIGHT NOTICE.
005500*> ****************
005600*>
005700*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005800*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
005900*> COEN, 1985-2026 AND LATER. DISTRIBUTED UNDER THE GNU GENERAL
006000*> PUBLIC LICENSE, SEE FILE COPYING, FOR PERSONAL USAGE ONLY.
006100*>
006200*>*************************************************************************
006300*>
006400 ENVIRONMENT              DIVISION.
006500*>================================
006600*>
006700 CONFIGURATION            SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*>
007100 INPUT-OUTPUT             SECTION.
007200 FILE-CONTROL.
007300*>
007400     SELECT   Person-File
007500              ASSIGN TO "PERSON-FILE"
007600              ORGANIZATION IS LINE SEQUENTIAL
007700              FILE STATUS IS CT-Person-Status.
007800*>
007900     SELECT   Payment-File
008000              ASSIGN TO "PAYMENT-FILE"
008100              ORGANIZATION IS LINE SEQUENTIAL
008200              FILE STATUS IS CT-Payment-Status.
008300*>
008400     SELECT   Monthly-Stats-File
008500              ASSIGN TO "MONTHLY-STATS-FILE"
008600              ORGANIZATION IS LINE SEQUENTIAL
008700              FILE STATUS IS CT-Stats-Status.
008800*>
008900 DATA                     DIVISION.
009000*>================================
009100*>
009200 FILE SECTION.
009300*>
009400 FD  Person-File.
009500 COPY "wsctper.cob".
009600*>
009700 FD  Payment-File.
009800 COPY "wsctpay.cob".
009900*>
010000 FD  Monthly-Stats-File.
010100 COPY "wsctstt.cob".
010200*>
010300 WORKING-STORAGE          SECTION.
010400*>-----------------------
010500 77  PROG-NAME               PIC X(15) VALUE "CTMSTAT (2.02)".
010600*>
010700 01  W-File-Status.
010800     03  CT-Person-Status     PIC XX     VALUE "00".
010900     03  CT-Payment-Status    PIC XX     VALUE "00".
011000     03  CT-Stats-Status      PIC XX     VALUE "00".
011100     03  filler               PIC X(2).
011200*>
011300 01  W-Eof-Flags.
011400     03  W-Person-Eof         PIC X      VALUE "N".
011500         88  W-Person-Eof-Yes     VALUE "Y".
011600     03  W-Payment-Eof        PIC X      VALUE "N".
011700         88  W-Payment-Eof-Yes    VALUE "Y".
011750     03  filler               PIC X(01).
011800 01  W-Eof-Flags-Both REDEFINES W-Eof-Flags.
011850     03  W-Eof-Pair           PIC XX.
011870         88  W-Both-Files-Eof         VALUE "YY".
011890     03  filler               PIC X(01).
012000*>
012100 01  W-Stats-Heading.
012200     03  W-Hdg-Label          PIC X(20) VALUE
012300              "MONTHLY FEE STATS - ".
012350     03  W-Hdg-Year           PIC X(08).
012400     03  filler               PIC X(02).
012500 01  W-Stats-Heading-Line REDEFINES W-Stats-Heading PIC X(30).
012600*>
012700 01  W-Month-Table.
012800     03  Tbl-Month-Entry      OCCURS 12 TIMES
012900                              INDEXED BY Tbl-Ix.
013000         05  Tbl-Realized     PIC S9(8)V99 COMP-3.
013100     03  filler               PIC X(1).
013200*>
013300 01  W-Work-Areas.
013400     03  W-Today              PIC 9(8)   COMP.
013500     03  W-Today-Parts REDEFINES W-Today.
013600         05  filler           PIC 9(4).
013700         05  filler           PIC 9(4).
013800     03  W-Sub                PIC 99     COMP.
013900     03  W-Age                PIC 99     COMP.
014000     03  filler               PIC X(4).
014100*>
014200 01  W-Validate-Call.
014300     03  W-Val-Function       PIC 9      VALUE 2.
014400     03  W-Val-Date-1         PIC 9(8).
014500     03  W-Val-Date-2         PIC 9(8).
014600     03  W-Val-Date-3         PIC 9(8).
014700     03  W-Val-Age            PIC 99.
014800     03  W-Val-Reply          PIC X.
014850     03  filler               PIC X(02).
014900*>
015000 LINKAGE                  SECTION.
015100*>-----------------------
015200*>
015300 COPY "wsctprm.cob".
015400*>
015500 PROCEDURE DIVISION USING  CT-Param-Record.
015600*>===========================================
015700*>
015800 AA000-Main.
015900     PERFORM  AA010-Open-CT-Files.
016000     PERFORM  AA020-Read-Person    THRU AA020-Exit.
016100     COMPUTE  Ctp-Expected-Per-Month ROUNDED =
016200              Ctp-Eligible-Count * Ctp-Standard-Fee.
016300     PERFORM  AA030-Read-Payment   THRU AA030-Exit.
016400     PERFORM  AA050-Report-Fees.
016500     PERFORM  AA090-Close-CT-Files.
016600     GOBACK.
016700*>
016800 AA010-Open-CT-Files.
016900     OPEN     INPUT Person-File.
017000     IF       CT-Person-Status NOT = "00"
017100              DISPLAY "CTMSTAT - SY010 PERSON-FILE OPEN ERROR "
017200                      CT-Person-Status
017300              GOBACK.
017400     OPEN     INPUT Payment-File.
017500     IF       CT-Payment-Status NOT = "00"
017600              DISPLAY "CTMSTAT - SY010 PAYMENT-FILE OPEN ERROR "
017700                      CT-Payment-Status
017800              GOBACK.
017900     OPEN     OUTPUT Monthly-Stats-File.
018000     IF       CT-Stats-Status NOT = "00"
018100              DISPLAY "CTMSTAT - SY010 MONTHLY-STATS-FILE OPEN "
018200                      "ERROR " CT-Stats-Status
018300              GOBACK.
018400     PERFORM  BB010-Init-Month-Tbl VARYING W-Sub FROM 1 BY 1
018500              UNTIL W-Sub > 12.
018600*>
018700 AA020-Read-Person.
018800     READ     Person-File
018900              AT END
019000                   MOVE "Y" TO W-Person-Eof
019100                   GO TO AA020-Exit.
019200     PERFORM  BB050-Test-Eligible.
019300     GO TO    AA020-Read-Person.
019400 AA020-Exit.
019500     EXIT.
019600*>
019700 AA030-Read-Payment.
019800     READ     Payment-File
019900              AT END
020000                   MOVE "Y" TO W-Payment-Eof
020100                   GO TO AA030-Exit.
020200     PERFORM  BB060-Accumulate-Pay.
020300     GO TO    AA030-Read-Payment.
020400 AA030-Exit.
020500     EXIT.
020600*>
020700 AA050-Report-Fees.
020800     PERFORM  BB090-Write-Stats VARYING W-Sub FROM 1 BY 1
020900              UNTIL W-Sub > 12.
021000*>
021100 AA090-Close-CT-Files.
021200     CLOSE    Person-File  Payment-File  Monthly-Stats-File.
021300*>
021400 BB010-Init-Month-Tbl.
021500     MOVE     ZERO TO Tbl-Realized (W-Sub).
021600*>
021700 BB050-Test-Eligible.
021800     IF       Per-Dob = ZERO
021900              GO TO BB050-Exit.
022000     IF       Per-Status NOT = "ACTIVE"
022100              GO TO BB050-Exit.
022200     IF       Per-Status = "DECEASED" OR Per-Dod NOT = ZERO
022300              GO TO BB050-Exit.
022400*>
022500     MOVE     2            TO W-Val-Function.
022600     MOVE     Per-Dob      TO W-Val-Date-1.
022700     MOVE     Ctp-Run-Date TO W-Val-Date-2.
022800     CALL     "CTDATV" USING W-Validate-Call.
022900     MOVE     W-Val-Age    TO W-Age.
023000*>
023100     IF       W-Age < Ctp-Min-Eligible-Age
024000              OR W-Age > Ctp-Max-Eligible-Age
024100              GO TO BB050-Exit.
024200     ADD      1 TO Ctp-Eligible-Count.
024300 BB050-Exit.
024400     EXIT.
024500*>
024600 BB060-Accumulate-Pay.
024700     IF       Pmt-Month < 1 OR Pmt-Month > 12
024800              GO TO BB060-Exit.
024900     ADD      Pmt-Amount TO Tbl-Realized (Pmt-Month).
025000 BB060-Exit.
025100     EXIT.
025200*>
025300 BB090-Write-Stats.
025400     MOVE     W-Sub               TO Stt-Month.
025500     MOVE     Ctp-Expected-Per-Month TO Stt-Expected-Amount.
025600     MOVE     Tbl-Realized (W-Sub) TO Stt-Realized-Amount.
025700     WRITE    CT-Stats-Record.
025800     IF       CT-Stats-Status NOT = "00"
025900              DISPLAY "CTMSTAT - SY013 WRITE ERROR ON "
026000                      "MONTHLY-STATS-FILE " CT-Stats-Status.
026100*>
