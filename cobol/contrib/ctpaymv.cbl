000100*>****************************************************************
000200*>                                                               *
000300*>               Payment Validation - Validate Only               *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 IDENTIFICATION           DIVISION.
000800*>================================
000900*>
001000 PROGRAM-ID.              CTPAYMV.
001100*>
001200 AUTHOR.                  N A JAVID.
001300*>
001400 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001500                          CONTRIBUTION/FEE SUITE.
001600*>
001700 DATE-WRITTEN.            12/05/2026.
001800*>
001900 DATE-COMPILED.
002000*>
002100 SECURITY.                COPYRIGHT (C) 2026 & LATER, VINCENT
002200                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002400*>
002500*>    REMARKS.            CALLED BY THE PAYMENT ENTRY JOB TO
002600*>                        VALIDATE A CANDIDATE PAYMENT AGAINST
002700*>                        ITS TARGET CONTRIBUTION TYPE BEFORE IT
002800*>                        IS WRITTEN. THE CALLER HAS ALREADY
002900*>                        RESOLVED THE PAYING MEMBER AND PASSES
002910*>                        WHETHER THE PERSON WAS FOUND ON
002920*>                        CTM-PERSON-EXISTS - THIS ROUTINE DOES
002930*>                        NO FILE I/O OF ITS OWN, SAME SHAPE AS
002940*>                        CTOBMNT/CTTYMNT.
003000*>**
003100*>    CALLED MODULES.     NONE.
003200*>**
003300*> CHANGES:
003400*> 12/05/26 NAJ -  1.00 CREATED AS CTPAYMV (REQ CT-108).
003500*> 19/05/26 BJC -  1.01 REASON-CODE 1 = TYPE NOT ACTIVE, REASON
003600*>                      CODE 2 = AMOUNT NOT GREATER THAN ZERO.
003610*> 23/05/26 BJC -  1.02 CTM-PERSON-EXISTS ADDED TO THE LINKAGE -
003620*>                      PAYMENT ENTRY WAS LETTING PAYMENTS THROUGH
003630*>                      AGAINST A MEMBER NUMBER THAT DID NOT
003640*>                      RESOLVE TO A ROSTER RECORD. REASON CODES
003650*>                      RENUMBERED: 1 = PERSON NOT ON FILE, 2 =
003660*>                      TYPE NOT ACTIVE, 3 = AMOUNT NOT > ZERO.
003670*> 30/05/26 NAJ -  1.03 W-AMOUNT-CHECK WAS NEVER ACTUALLY USED FOR
003680*>                      ANYTHING - PMT-AMOUNT IS SIGNED ON ITS OWN
003690*>                      PICTURE, SO THE SIGN-CHECK FIELD WAS JUST
003691*>                      DEAD WEIGHT LEFT OVER FROM AN EARLIER DRAFT.
003692*>                      LEFT IN PLACE (HARMLESS) RATHER THAN
003693*>                      RESTRUCTURING WORKING-STORAGE THIS LATE.
003700*>**
003800*>*************************************************************************
003900*>
004000*> COPYRIGHT NOTICE.
004100*> ****************
004200*>
004300*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004400*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
004500*> COEN, 2026 AND LATER. DISTRIBUTED UNDER THE GNU GENERAL
004600*> PUBLIC LICENSE, SEE FILE COPYING, FOR PERSONAL USAGE ONLY.
004700*>
004800*>*************************************************************************
004900*>
005000 ENVIRONMENT              DIVISION.
005100*>================================
005200*>
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900*>
006000 DATA                     DIVISION.
006100*>================================
006200*>
006300 WORKING-STORAGE          SECTION.
006400*>-----------------------
006500 77  PROG-NAME               PIC X(15) VALUE "CTPAYMV (1.03)".
006600*>
006700 01  W-Reject-Msg.
006800     03  W-Rej-Label          PIC X(20) VALUE
006900              "CTPAYMV - REJECTED ".
006950     03  W-Rej-Reason         PIC X(10).
007000     03  filler               PIC X(05).
007100 01  W-Reject-Msg-Line REDEFINES W-Reject-Msg PIC X(35).
007200*>
007300 01  W-Amount-Check.
007400     03  W-Amt-Sign           PIC X      VALUE "+".
007500     03  filler               PIC X(3).
007600 01  W-Amount-Check-Flat REDEFINES W-Amount-Check PIC X(4).
007700*>
007800 LINKAGE                  SECTION.
007900*>-----------------------
008000*>
008100 COPY "wsctpay.cob".
008200*>
008300 COPY "wsctctp.cob".
008400*>
008450 01  CT-Payment-Maint-Linkage.
008460     03  CTM-Person-Exists    PIC X.      *> Y/N, caller-checked
008470     03  filler               PIC X(09).
008480*>
008500 COPY "wsctcal.cob".
008600*>
008700 PROCEDURE DIVISION USING  CT-Payment-Record
008800                          CT-Type-Record
008850                          CT-Payment-Maint-Linkage
008900                          CT-Validate-Linkage.
009000*>===========================================
009100*>
009200 MAIN.
009300     MOVE     "CTPAYMV" TO CTV-Called.
009400     MOVE     ZERO      TO CTV-Reason-Code.
009450*>
009460     IF       CTM-Person-Exists NOT = "Y"
009470              MOVE "N" TO CTV-Reply
009480              MOVE 1   TO CTV-Reason-Code
009490              GO TO MAIN-EXIT.
009500*>
009600     IF       Ctp-Is-Active NOT = "Y"
009700              MOVE "N" TO CTV-Reply
009800              MOVE 2   TO CTV-Reason-Code
009900              GO TO MAIN-EXIT.
010000*>
010100     IF       Pmt-Amount NOT > ZERO
010200              MOVE "N" TO CTV-Reply
010300              MOVE 3   TO CTV-Reason-Code
010400              GO TO MAIN-EXIT.
010500*>
010600     MOVE     "Y" TO CTV-Reply.
010700*>
010800 MAIN-EXIT.
010900     EXIT     PROGRAM.
011000*>
