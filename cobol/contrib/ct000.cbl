000100*>****************************************************************
000200*>                                                               *
000300*>                  Contribution Suite  Start Of Day              *
000400*>         Obtains/validates the run-date parameter and           *
000500*>            sets the batch control defaults                     *
000600*>                                                               *
000700*>****************************************************************
000800*>
000900 IDENTIFICATION           DIVISION.
001000*>================================
001100*>
001200 PROGRAM-ID.              CT000.
001300*>
001400 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001500*>
001600 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001700                          CONTRIBUTION/FEE SUITE.
001800*>
001900 DATE-WRITTEN.            01/11/1982.
002000*>
002100 DATE-COMPILED.
002200*>
002300 SECURITY.                COPYRIGHT (C) 1982-2026 & LATER, VINCENT
002400                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002500                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002600*>
002700*>    REMARKS.            CONTRIBUTION SUITE START OF DAY. PICKS UP
002800*>                        THE RUN-DATE PARAMETER (CTP-RUN-DATE) IF
002900*>                        THE CALLER ALREADY SET ONE, OTHERWISE
003000*>                        DEFAULTS TO THE SYSTEM DATE FOR AN AD-HOC
003100*>                        RUN. SETS THE STANDARD MONTHLY FEE AND
003200*>                        THE ELIGIBLE AGE BAND USED THROUGHOUT.
003300*>**
003400*>    CALLED MODULES.     CTDATV (DATE VALIDATE).
003500*>**
003600*> CHANGES:
003700*> 01/11/82 VBC -       CREATED AS PY000, PAYROLL START OF DAY.
003800*> 18/11/11 VBC -       SUPPORT FOR MULTI DATE FORMATS.
003900*> 14/10/25 VBC -       TAKEN FROM SL000 CREATING PY000.
004000*> 05/05/26 NAJ -  1.00 RECUT AS CT000 FOR THE CONTRIBUTION/FEE
004100*>                      SUITE (REQ CT-101). DROPPED THE SCREEN
004200*>                      MENU CHAIN - THIS SUITE IS BATCH ONLY.
004300*>                      RUN-DATE NOW COMES IN VIA CTP-RUN-DATE ON
004400*>                      THE SHARED PARAMETER RECORD.
004500*> 20/05/26 BJC -  1.01 DEFAULTS FOR CTP-STANDARD-FEE (35.00) AND
004600*>                      THE 18-60 ELIGIBLE AGE BAND MOVED HERE SO
004700*>                      CTMSTAT AND CTNETOW PICK UP THE SAME
004800*>                      VALUES FROM ONE PLACE.
004900*>**
005000*>*************************************************************************
005100*>
005200*> COPYRIGHT NOTICE.
005300*> ****************
005400*>
005500*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005600*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
005700*> COEN, 1982-2026 AND LATER. DISTRIBUTED UNDER THE GNU GENERAL
005800*> PUBLIC LICENSE, SEE FILE COPYING, FOR PERSONAL USAGE ONLY.
005900*>
006000*>*************************************************************************
006100*>
006200 ENVIRONMENT              DIVISION.
006300*>================================
006400*>
006900 INPUT-OUTPUT             SECTION.
007000 FILE-CONTROL.
007100*>
007200 DATA                     DIVISION.
007300*>================================
007400*>
007500 FILE SECTION.
007600*>
007700 WORKING-STORAGE          SECTION.
007800*>-----------------------
007900 77  PROG-NAME               PIC X(15) VALUE "CT000 (1.01)".
008000*>
008100 01  W-Sod-Data.
008200     03  W-Today             PIC 9(8)  COMP.
008300     03  W-Today-Parts REDEFINES W-Today.
008400         05  filler           PIC 9(4).
008500         05  filler           PIC 9(4).
008550     03  W-Work-Rem          PIC 9(4)  COMP.
008600     03  W-Validate-Call.
008700         05  W-Val-Function   PIC 9     VALUE 1.
008800         05  W-Val-Date-1     PIC 9(8).
008900         05  W-Val-Date-2     PIC 9(8).
009000         05  W-Val-Date-3     PIC 9(8).
009100         05  W-Val-Age        PIC 99.
009200         05  W-Val-Reply      PIC X.
009250*>
009260 01  W-Abort-Msg.
009270     03  W-Abm-Label         PIC X(20) VALUE
009280             "CT000 - SOJ ABORTED ".
009285     03  W-Abm-Reason        PIC X(10).
009290     03  filler              PIC X(05).
009294 01  W-Abort-Msg-Line REDEFINES W-Abort-Msg PIC X(35).
009295*>
009296 01  W-Year-Hold.
009297     03  W-Yr-Pair           PIC XX.
009298     03  filler              PIC XX.
009299 01  W-Year-Hold-Flat REDEFINES W-Year-Hold PIC X(4).
009300*>
009400 LINKAGE                  SECTION.
009500*>-----------------------
009600*>
009700 COPY "wsctprm.cob".
009800*>
009900 PROCEDURE DIVISION USING  CT-Param-Record.
010000*>===========================================
010100*>
010200 AA000-Main.
010300     IF       Ctp-Run-Date NOT = ZERO
010400              GO TO AA010-Split-Date.
010500     ACCEPT   W-Today FROM DATE YYYYMMDD.
010600     MOVE     W-Today TO Ctp-Run-Date.
010700*>
010800 AA010-Split-Date.
010900     MOVE     1            TO W-Val-Function.
011000     MOVE     Ctp-Run-Date TO W-Val-Date-1.
011100     CALL     "CTDATV" USING W-Validate-Call.
011200     IF       W-Val-Reply NOT = "Y"
011300              DISPLAY "CT000 - SY001 INVALID RUN-DATE, SOJ ABORTED"
011400              MOVE ZERO TO Ctp-Run-Date
011500              GO TO AA000-Exit.
011600*>
011700     DIVIDE   Ctp-Run-Date BY 10000 GIVING Ctp-Run-Year
011800              REMAINDER W-Work-Rem.
011900     DIVIDE   W-Work-Rem BY 100 GIVING Ctp-Run-Month
012000              REMAINDER Ctp-Run-Day.
012100*>
012200     IF       Ctp-Standard-Fee = ZERO
012300              MOVE 35.00 TO Ctp-Standard-Fee.
012400     IF       Ctp-Min-Eligible-Age = ZERO
012500              MOVE 18 TO Ctp-Min-Eligible-Age.
012600     IF       Ctp-Max-Eligible-Age = ZERO
012700              MOVE 60 TO Ctp-Max-Eligible-Age.
012800     MOVE     ZERO TO Ctp-Eligible-Count.
012900     MOVE     ZERO TO Ctp-Expected-Per-Month.
013000*>
013100 AA000-Exit.
013200     EXIT     PROGRAM.
013300*>
