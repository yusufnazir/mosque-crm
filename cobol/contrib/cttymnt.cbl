000100*>****************************************************************
000200*>                                                               *
000300*>           Contribution Type Maintenance - Validate Only        *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 IDENTIFICATION           DIVISION.
000800*>================================
000900*>
001000 PROGRAM-ID.              CTTYMNT.
001100*>
001200 AUTHOR.                  N A JAVID.
001300*>
001400 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001500                          CONTRIBUTION/FEE SUITE.
001600*>
001700 DATE-WRITTEN.            10/05/2026.
001800*>
001900 DATE-COMPILED.
002000*>
002100 SECURITY.                COPYRIGHT (C) 2026 & LATER, VINCENT
002200                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002400*>
002500*>    REMARKS.            CALLED BY THE CONTRIBUTION TYPE
002600*>                        MAINTENANCE JOB TO VALIDATE A CANDIDATE
002700*>                        CREATE/UPDATE BEFORE IT IS WRITTEN. THE
002800*>                        CALLER ALREADY KNOWS WHETHER THE CODE
002900*>                        CLASHES AND HOW MANY OBLIGATIONS EXIST
003000*>                        FOR THE TYPE - BOTH ARE PASSED IN ON
003100*>                        CTM-TYPE-MAINT-LINKAGE RATHER THAN
003200*>                        RE-DERIVED HERE, AS THIS ROUTINE DOES
003300*>                        NO FILE I/O OF ITS OWN.
003400*>**
003500*>    CALLED MODULES.     NONE.
003600*>**
003700*> CHANGES:
003800*> 10/05/26 NAJ -  1.00 CREATED AS CTTYMNT, SAME SHAPE AS THE
003900*>                      EXISTING OBLIGATION/PAYMENT VALIDATE
004000*>                      SUBPROGRAMS (REQ CT-107).
004100*> 18/05/26 BJC -  1.01 REASON-CODE 1 = DUPLICATE CODE, REASON
004200*>                      CODE 2 = REQUIRED-TO-OPTIONAL FLIP WHILE
004300*>                      OBLIGATIONS STILL EXIST.
004310*> 29/05/26 NAJ -  1.02 CTM-OBLIGATION-COUNT WAS BEING LEFT AT
004320*>                      WHATEVER THE LINKAGE HELD OVER FROM THE
004330*>                      CALLER'S LAST RUN WHEN A BRAND NEW TYPE
004340*>                      CAME THROUGH - CALLER NOW PASSES ZERO FOR
004350*>                      A NEW TYPE, CONFIRMED WITH BJC, NOTED HERE
004360*>                      SO THE NEXT PERSON DOESN'T "FIX" IT BACK.
004400*>**
004500*>*************************************************************************
004600*>
004700*> COPYRIGHT NOTICE.
004800*> ****************
004900*>
005000*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005100*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
005200*> COEN, 2026 AND LATER. DISTRIBUTED UNDER THE GNU GENERAL
005300*> PUBLIC LICENSE, SEE FILE COPYING, FOR PERSONAL USAGE ONLY.
005400*>
005500*>*************************************************************************
005600*>
005700 ENVIRONMENT              DIVISION.
005800*>================================
005900*>
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600*>
006700 DATA                     DIVISION.
006800*>================================
006900*>
007000 WORKING-STORAGE          SECTION.
007100*>-----------------------
007200 77  PROG-NAME               PIC X(15) VALUE "CTTYMNT (1.02)".
007300*>
007400 01  W-Reject-Msg.
007500     03  W-Rej-Label          PIC X(20) VALUE
007600              "CTTYMNT - REJECTED ".
007650     03  W-Rej-Reason         PIC X(10).
007700     03  filler               PIC X(05).
007800 01  W-Reject-Msg-Line REDEFINES W-Reject-Msg PIC X(35).
007900*>
008000 LINKAGE                  SECTION.
008100*>-----------------------
008200*>
008300 COPY "wsctctp.cob".
008400*>
008500 01  CT-Type-Maint-Linkage.
008600     03  CTM-Old-Is-Required  PIC X.      *> Y/N/space = new record
008700     03  CTM-Obligation-Count PIC 9(5)    COMP.
008800     03  CTM-Code-Exists      PIC X.      *> Y/N, caller-checked
008900     03  filler               PIC X(8).
008950 01  CT-Type-Maint-Flags REDEFINES CT-Type-Maint-Linkage.
008960     03  CTM-Flag-Pair        PIC XX.
008970     03  filler               PIC X(13).
009000*>
009100 COPY "wsctcal.cob".
009200*>
009300 PROCEDURE DIVISION USING  CT-Type-Record
009400                          CT-Type-Maint-Linkage
009500                          CT-Validate-Linkage.
009600*>===========================================
009700*>
009800 MAIN.
009900     MOVE     "CTTYMNT" TO CTV-Called.
010000     MOVE     ZERO      TO CTV-Reason-Code.
010100*>
010200     IF       CTM-Code-Exists = "Y"
010300              MOVE "N" TO CTV-Reply
010400              MOVE 1   TO CTV-Reason-Code
010500              GO TO MAIN-EXIT.
010600*>
010700     IF       CTM-Old-Is-Required = "Y"
010800        AND   Ctp-Is-Required = "N"
010900        AND   CTM-Obligation-Count > ZERO
011000              MOVE "N" TO CTV-Reply
011100              MOVE 2   TO CTV-Reason-Code
011200              GO TO MAIN-EXIT.
011300*>
011400     MOVE     "Y" TO CTV-Reply.
011500*>
011600 MAIN-EXIT.
011700     EXIT     PROGRAM.
011800*>
