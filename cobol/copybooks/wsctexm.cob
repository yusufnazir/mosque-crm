000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Member             *
000400*>        Contribution Exemption File         *
000500*>     Uses Exm-No as key                    *
000600*>     Lookup by Exm-Per-No + Exm-Ctp-No     *
000700*>*******************************************
000800*>  File size 74 bytes.
000900*>
001000*> 06/05/26 naj - Created from the old Py-Pay-Record shape,
001100*>                the amount/units pair is now the exemption
001200*>                type/amount pair.
001300*> 15/05/26 naj - Exm-End-Date = 0 means open ended, per the
001310*>                CT-105 design note.
001400*>
001500 01  CT-Exemption-Record.
001600     03  Exm-No                pic 9(9)    comp.
001700     03  Exm-Per-No            pic 9(9)    comp.
001800     03  Exm-Ctp-No            pic 9(9)    comp.
001900     03  Exm-Type              pic x(20).  *> FULL/FIXED_AMOUNT/
002000*>                                             DISCOUNT_AMOUNT/DISCOUNT_PERCENTAGE
002100     03  Exm-Type-Short redefines Exm-Type.
002200         05  Exm-Type-Code     pic x.      *> F/X/A/P - see Ctnetow
002300         05  filler            pic x(19).
002400     03  Exm-Amount            pic s9(8)v99 comp-3.
002500     03  Exm-Start-Date        pic 9(8)    comp. *> ccyymmdd
002600     03  Exm-End-Date          pic 9(8)    comp. *> ccyymmdd, 0 = open
002700     03  Exm-Is-Active         pic x.      *> Y/N
002800         88  Exm-Active            value "Y".
002900         88  Exm-Inactive          value "N".
003000*>
