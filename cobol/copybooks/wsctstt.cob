000100*>**************************************************
000200*>                                                 *
000300*>   Record Definition For The Monthly Fee          *
000400*>        Statistics Output Record                  *
000500*>                                                 *
000600*>**************************************************
000700*> Written in month order 1 thru 12, one rec/month.
000800*> Was Final-Record (ar1 occurs 26 + filler to 1024) -
000900*> this report has no need of that breadth so the
001000*> record was cut right down, same idea though, a
001100*> small accumulator block written once per control
001200*> break.
001300*>
001400*> 07/05/26 naj - Created.
001500*>
001600 01  CT-Stats-Record.
001700     03  Stt-Month             pic 9(2)    comp.
001800     03  Stt-Expected-Amount   pic s9(8)v99 comp-3.
001900     03  Stt-Realized-Amount   pic s9(8)v99 comp-3.
002000     03  filler                pic x(4).
002100*>
