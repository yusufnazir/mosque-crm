000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Ct Param1 File    *
000400*>     Uses RRN = 1                          *
000500*>*******************************************
000600*> Cut right down from the old Py-Param1-Record (company
000700*> name/address/tax-id block, GL account defaults etc) -
000800*> this batch suite has no company or GL data of its own,
000900*> it only needs the run-date and the flat monthly fee.
001000*>
001100*> 08/05/26 naj - Created.
001200*> 17/05/26 naj - Added Ctp-Eligible-Count/Expected-Per-Month,
001300*>                Ctmstat carries these between paragraphs via
001400*>                this shared record rather than 77-levels of
001500*>                its own.
001600*>
001700 01  CT-Param-Record.
001800     03  Ctp-Run-Date            pic 9(8)     comp.  *> ccyymmdd
001900     03  Ctp-Run-Year            pic 9(4)     comp.
002000     03  Ctp-Run-Month           pic 9(2)     comp.
002100     03  Ctp-Run-Day             pic 9(2)     comp.
002200     03  Ctp-Standard-Fee        pic 9(5)v99  comp-3.  *> def 35.00
002300     03  Ctp-Min-Eligible-Age    pic 99       comp.    *> def 18
002400     03  Ctp-Max-Eligible-Age    pic 99       comp.    *> def 60
002500     03  Ctp-Eligible-Count      pic 9(7)     comp.
002600     03  Ctp-Expected-Per-Month  pic s9(8)v99 comp-3.
002700     03  Ctp-Debugging           pic x.                *> def N (or Y)
002800     03  filler                  pic x(9).
002900*>
