000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Contribution       *
000400*>        Type File                          *
000500*>     Uses Ctp-No as key                    *
000600*>*******************************************
000700*>  File size 32 bytes.
000800*>
000900*> 05/05/26 naj - Created.
001000*> 13/05/26 naj - Code truncated to 20 from the old Py-Account
001100*>                50 byte field, matches report column width.
001200*> 18/05/26 naj - Ctp-Code-Short added, validate/reject messages
001210*>                only ever quote the first 8 chars back to the
001220*>                operator.
001300 01  CT-Type-Record.
001400     03  Ctp-No                pic 9(9)    comp.
001500     03  Ctp-Code              pic x(20).
001550     03  Ctp-Code-Short redefines Ctp-Code.
001560         05  Ctp-Code-Tag      pic x(8).
001570         05  filler            pic x(12).
001600     03  Ctp-Is-Required       pic x.      *> Y/N
001700         88  Ctp-Required          value "Y".
001800         88  Ctp-Optional          value "N".
001900     03  Ctp-Is-Active         pic x.      *> Y/N
002000         88  Ctp-Active            value "Y".
002100         88  Ctp-Inactive          value "N".
002200     03  filler                pic x.
002300*>
