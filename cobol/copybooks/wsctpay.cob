000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Contribution       *
000400*>        Payment File                       *
000500*>     Uses Pmt-No as key                    *
000600*>     Grouped by Pmt-Month for the control   *
000700*>     break in Ctmstat                       *
000800*>*******************************************
000900*>  File size 47 bytes.
001000*>
001100*> 06/05/26 naj - Created from the old Py-Chk-Record shape,
001200*>                one amount per payment, no occurs table -
001300*>                this file has no pay-period batching.
001400*> 16/05/26 naj - Pmt-Month derived at extract time from
001500*>                Pmt-Date, carried on the record per the CT-105
001600*>                design note rather than recomputed here.
001700*>
001800 01  CT-Payment-Record.
001900     03  Pmt-No                pic 9(9)    comp.
002000     03  Pmt-Per-No            pic 9(9)    comp.
002100     03  Pmt-Ctp-No            pic 9(9)    comp.
002200     03  Pmt-Amount            pic s9(8)v99 comp-3.
002300     03  Pmt-Date              pic 9(8)    comp. *> ccyymmdd
002400     03  Pmt-Month             pic 9(2)    comp.
002900*>
