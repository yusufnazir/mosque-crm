000100*> 14/03/18 vbc - 1.01   WS-CD-Args for passing extra info to called process
000200*>                        that will help in a cron call by time via menu
000300*>                        program. picked by position within WS-Args.
000400*> 14/11/25 vbc - 1.02 - Chg WS-Term-Code from 9 to 99.
000500*>
000600*> 08/05/26 naj - 2.00 - Re-cut for the Ctobmnt/Cttymnt/Ctpaymv
000700*>                       validate-only subprograms. Dropped the
000800*>                       menu/cron Sub-Function and Args fields,
000900*>                       this trio never chains onward.
001000*>
001100 01  CT-Validate-Linkage.
001200     03  CTV-Called        pic x(8).
001300     03  CTV-Caller        pic x(8).
001400     03  CTV-Reply         pic x.      *> Y = accept, N = reject
001500         88  CTV-Accepted      value "Y".
001600         88  CTV-Rejected      value "N".
001700     03  CTV-Reason-Code   pic 99.     *> which rule rejected it, 0 = n/a
001800     03  filler            pic x(5).
001900*>
