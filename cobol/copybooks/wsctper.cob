000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Member (Person)   *
000400*>           Roster File                    *
000500*>     Uses Per-No as key                    *
000600*>*******************************************
000700*>  Field total 93 bytes - CT-105 design note quotes 85,
000800*>  difference is the delimiter scheme used by the roster
000900*>  extract job, not the picture widths below.
001000*>
001100*> 04/05/26 naj - Created from the old Py-Employee-Record
001200*>                shape, cut down to roster fields only.
001300*> 11/05/26 naj - Per-Dod added, zero = still living.
001400*> 19/05/26 bjc - Split name into first/last per the old
001500*>                roster extract, was one 60 byte field.
001600*>
001700 01  CT-Person-Record.
001800     03  Per-No                pic 9(9)    comp.
001900     03  Per-Status            pic x(8).   *> ACTIVE/INACTIVE/DECEASED
002000     03  Per-Dob               pic 9(8)    comp. *> ccyymmdd, 0 = not on file
002100     03  Per-Dod               pic 9(8)    comp. *> ccyymmdd, 0 = none
002200     03  Per-Name.
002300         05  Per-First-Name    pic x(30).
002400         05  Per-Last-Name     pic x(30).
002500     03  Per-Name-Initials redefines Per-Name.
002600         05  Per-First-Init    pic x.
002700         05  filler            pic x(29).
002800         05  Per-Last-Init     pic x.
002900         05  filler            pic x(29).
003000     03  filler                pic x(1).
003100*>
