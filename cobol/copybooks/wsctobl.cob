000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Contribution       *
000400*>        Obligation File                    *
000500*>     Uses Obl-No as key                    *
000600*>     Lookup by Obl-Ctp-No + Obl-Start-Date  *
000700*>*******************************************
000800*>  File size 49 bytes.
000900*>
001000*> 05/05/26 naj - Created from the old Py-Pay-Transactions
001100*>                shape (Hrs-Effective-Date/Hrs-Rate), which
001200*>                this obligation record is closest to.
001300*> 14/05/26 naj - Added Obl-Currency-Code, optional on input.
001400*> 22/05/26 bjc - Multiple obligations now kept per type for
001500*>                history - see Ctobmnt for the active rule.
001600*>
001700 01  CT-Obligation-Record.
001800     03  Obl-No                pic 9(9)    comp.
001900     03  Obl-Ctp-No            pic 9(9)    comp.
002000     03  Obl-Amount            pic s9(8)v99 comp-3.
002100     03  Obl-Frequency         pic x(10).  *> MONTHLY/QUARTERLY/YEARLY/WEEKLY
002200     03  Obl-Freq-Code redefines Obl-Frequency.
002300         05  Obl-Freq-Initial  pic x.
002400         05  filler            pic x(9).
002500     03  Obl-Start-Date        pic 9(8)    comp. *> ccyymmdd
002600     03  Obl-Currency-Code     pic x(3).
002700     03  filler                pic x(2).
002800*>
