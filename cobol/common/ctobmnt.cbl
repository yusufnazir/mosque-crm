000100*>****************************************************************
000200*>                                                               *
000300*>              Obligation Maintenance - Validate Only            *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 IDENTIFICATION           DIVISION.
000800*>================================
000900*>
001000 PROGRAM-ID.              CTOBMNT.
001100*>
001200 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001300*>
001400 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001500                          CONTRIBUTION/FEE SUITE.
001600*>
001700 DATE-WRITTEN.            01/11/1982.
001800*>
001900 DATE-COMPILED.
002000*>
002100 SECURITY.                COPYRIGHT (C) 1967-2026 & LATER, VINCENT
002200                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002400*>
002500*>    REMARKS.            CALLED BY THE OBLIGATION MAINTENANCE JOB
002600*>                        TO VALIDATE A CANDIDATE OBLIGATION
002700*>                        BEFORE IT IS WRITTEN. DOES NO FILE I/O
002800*>                        OF ITS OWN - PURE VALIDATE/CALC LIKE
002900*>                        THE OLD CHECK-DIGIT ROUTINE THIS WAS
003000*>                        TAKEN FROM.
003100*>**
003200*>    CALLED MODULES.     NONE.
003300*>**
003400*> CHANGES:
003500*> 01/11/82 VBC -       CREATED AS MAPS09, MOD 11 CHECK DIGIT
003600*>                      CALCULATION/VERIFICATION.
003700*> 29/01/09 VBC -       MIGRATION TO OPEN COBOL/GNUCOBOL.
003800*> 19/09/25 VBC -  3.3  VERSION UPDATE AND BUILDS RESET.
003900*> 10/05/26 NAJ -  4.00 RE-CUT AS CTOBMNT FOR THE
004000*>                      CONTRIBUTION/FEE SUITE (REQ CT-106). THE
004100*>                      MOD 11 LOGIC IS GONE - ALL THIS DOES NOW
004200*>                      IS CHECK THE TARGET CONTRIBUTION TYPE IS
004300*>                      MARKED REQUIRED BEFORE AN OBLIGATION CAN
004400*>                      BE ATTACHED TO IT.
004500*> 18/05/26 BJC -  4.01 REASON-CODE ADDED TO CT-VALIDATE-LINKAGE
004600*>                      SO THE CALLING JOB CAN LOG WHY A RECORD
004700*>                      WAS REJECTED, NOT JUST THAT IT WAS.
004800*>**
004900*>*************************************************************************
005000*>
005100*> COPYRIGHT NOTICE.
005200*> ****************
005300*>
005400*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005500*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
005600*> COEN, 1967-2026 AND LATER. DISTRIBUTED UNDER THE GNU GENERAL
005700*> PUBLIC LICENSE, SEE FILE COPYING, FOR PERSONAL USAGE ONLY.
005800*>
005900*>*************************************************************************
006000*>
006100 ENVIRONMENT              DIVISION.
006200*>================================
006300*>
006800 INPUT-OUTPUT             SECTION.
006900 FILE-CONTROL.
007000*>
007100 DATA                     DIVISION.
007200*>================================
007300*>
007400 WORKING-STORAGE          SECTION.
007500*>-----------------------
007600 77  PROG-NAME               PIC X(15) VALUE "CTOBMNT (4.01)".
007700*>
007800 01  W-Work-Areas.
007900     03  W-Reason-Hold        PIC 99     COMP.
008000     03  filler               PIC X(3).
008050*>
008060 01  W-Reject-Msg.
008070     03  W-Rej-Label          PIC X(20) VALUE
008080              "CTOBMNT - REJECTED ".
008085     03  W-Rej-Reason         PIC X(10).
008090     03  filler               PIC X(05).
008095 01  W-Reject-Msg-Line REDEFINES W-Reject-Msg PIC X(35).
008100*>
008200 LINKAGE                  SECTION.
008300*>-----------------------
008400*>
008500 COPY "wsctobl.cob".
008600*>
008700 COPY "wsctctp.cob".
008800*>
008900 COPY "wsctcal.cob".
009000*>
009100 PROCEDURE DIVISION USING  CT-Obligation-Record
009200                          CT-Type-Record
009300                          CT-Validate-Linkage.
009400*>===========================================
009500*>
009600 MAIN.
009700     MOVE     "CTOBMNT" TO CTV-Called.
009800     MOVE     ZERO      TO CTV-Reason-Code.
009900*>
010000     IF       Ctp-Is-Required NOT = "Y"
010100              MOVE "N" TO CTV-Reply
010200              MOVE 1   TO CTV-Reason-Code
010300              GO TO MAIN-EXIT.
010400*>
010500     MOVE     "Y" TO CTV-Reply.
010600*>
010700 MAIN-EXIT.
010800     EXIT     PROGRAM.
010900*>
