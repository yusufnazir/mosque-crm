000100*>****************************************************************
000200*>                                                               *
000300*>                Date Validation & Age Calculation               *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 IDENTIFICATION           DIVISION.
000800*>================================
000900*>
001000 PROGRAM-ID.              CTDATV.
001100*>
001200 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001300*>
001400 INSTALLATION.            APPLEWOOD COMPUTERS - MOSQUE CRM
001500                          CONTRIBUTION/FEE SUITE.
001600*>
001700 DATE-WRITTEN.            11/01/1982.
001800*>
001900 DATE-COMPILED.
002000*>
002100 SECURITY.                COPYRIGHT (C) 1982-2026 & LATER, VINCENT
002200                          BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300                          GENERAL PUBLIC LICENSE. SEE FILE COPYING.
002400*>
002500*>    REMARKS.            DATE VALIDATION, WHOLE-YEARS AGE AND
002600*>                        DATE-WINDOW TESTING. CCYYMMDD THROUGHOUT,
002700*>                        NO CENTURY-WRAP ASSUMED (ALL DATES ARE
002800*>                        ALREADY 8-DIGIT CCYYMMDD ON THE FILES).
002900*>**
003000*>    VERSION.            SEE PROG-NAME IN WS.
003100*>**
003200*>    CALLED MODULES.     NONE.
003300*>**
003400*> CHANGES:
003500*> 11/01/82 VBC -       CREATED AS MAPS04, DATE VALIDATE/CONVERT
003600*>                      FOR DD/MM/CCYY SCREEN ENTRY, USED BY
003700*>                      SALES/PURCHASE/STOCK/PAYROLL START-OF-DAY.
003800*> 05/02/02 VBC -       CONVERTED TO YEAR 2K USING DD/MM/YYYY.
003900*> 29/01/09 VBC -       MIGRATION TO GNU COBOL, SWITCHED TO
004000*>                      INTRINSIC FUNCTIONS FOR DATE WORK.
004100*> 19/09/25 VBC -       3.3.00 VERSION UPDATE AND BUILDS RESET.
004200*> 13/11/25 VBC -       CAPITALISE VARS, PARAGRAPHS ETC.
004300*> 04/05/26 NAJ -  1.00 RECUT FROM MAPS04 FOR THE CONTRIBUTION/FEE
004400*>                      SUITE (REQ CT-117). DROPPED THE DD/MM/CCYY
004500*>                      SCREEN CONVERSION - EVERY CALLER ALREADY
004600*>                      HOLDS CCYYMMDD. ADDED AGE CALC AND THE
004700*>                      START/END WINDOW TEST NEEDED BY CTNETOW.
004800*> 11/05/26 NAJ -  1.01 DROPPED FUNCTION INTEGER-OF-DATE AND
004900*>                      FUNCTION DATE-OF-INTEGER - REWRITTEN AS
005000*>                      PLAIN DIVIDE/SUBTRACT SO THE LOGIC READS
005100*>                      THE SAME UNDER COMPILERS WITHOUT THE 2002
005200*>                      INTRINSIC FUNCTION SET.
005300*> 19/05/26 BJC -  1.02 LEAP-YEAR TABLE ADDED TO BB010 AFTER
005400*>                      CTMSTAT TESTING SHOWED 29/02 BEING ACCEPTED
005500*>                      IN NON-LEAP YEARS.
005600*>**
005700*>*************************************************************************
005800*>
005900*> COPYRIGHT NOTICE.
006000*> ****************
006100*>
006200*> THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006300*> SYSTEM CONTRIBUTION/FEE SUITE AND IS COPYRIGHT (C) VINCENT B
006400*> COEN, 1982-2026 AND LATER.
006500*>
006600*> THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006700*> MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006800*> PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER,
006900*> FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN A BUSINESS
007000*> BUT EXCLUDES REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
007100*>
007200*> THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
007300*> BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007400*> MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
007500*>
007600*>*************************************************************************
007700*>
007800 ENVIRONMENT              DIVISION.
007900*>================================
008000*>
008500 INPUT-OUTPUT             SECTION.
008600 FILE-CONTROL.
008700*>
008800 DATA                     DIVISION.
008900*>================================
009000*>
009100 FILE SECTION.
009200*>
009300 WORKING-STORAGE          SECTION.
009400*>-----------------------
009500 77  PROG-NAME               PIC X(17) VALUE "CTDATV (1.02)".
009600*>
009630 01  W-Bad-Date-Msg.
009640     03  W-Bdm-Label          PIC X(20) VALUE
009645              "CTDATV - BAD DATE - ".
009650     03  W-Bdm-Function       PIC X(10).
009655     03  filler               PIC X(05).
009660 01  W-Bad-Date-Msg-Line REDEFINES W-Bad-Date-Msg PIC X(35).
009665*>
009670 01  W-Age-Hold.
009675     03  W-Age-Pair           PIC XX.
009680     03  filler               PIC XX.
009685 01  W-Age-Hold-Flat REDEFINES W-Age-Hold PIC X(4).
009690*>
009700 01  W-Date-Work.
009800     03  W-Val-Year          PIC 9(4)  COMP.
009900     03  W-Val-Rem           PIC 9(4)  COMP.
010000     03  W-Val-Month         PIC 99    COMP.
010100     03  W-Val-Day           PIC 99    COMP.
010200     03  W-Dob-Year          PIC 9(4)  COMP.
010300     03  W-Dob-Rem           PIC 9(4)  COMP.
010400     03  W-Dob-Month         PIC 99    COMP.
010500     03  W-Dob-Day           PIC 99    COMP.
010600     03  W-Run-Year          PIC 9(4)  COMP.
010700     03  W-Run-Rem           PIC 9(4)  COMP.
010800     03  W-Run-Month         PIC 99    COMP.
010900     03  W-Run-Day           PIC 99    COMP.
011000     03  W-Leap-Flag         PIC X.
011100         88  W-Is-Leap           VALUE "Y".
011150     03  filler              PIC X(04).
011200*>
011300 01  W-Days-In-Month-Tbl.
011400     03  W-Days-In-Month     PIC 99    COMP  OCCURS 12
011500                             VALUES 31 28 31 30 31 30
011600                                    31 31 30 31 30 31.
011620     03  filler              PIC X(02).
011650*>
011660 01  W-Version-Tag.
011670     03  W-Ver-Major          PIC X.
011680     03  W-Ver-Dot            PIC X.
011690     03  W-Ver-Minor          PIC XX.
011695     03  filler               PIC X(02).
011700 01  W-Version-Tag-Flat REDEFINES W-Version-Tag PIC X(6).
011710*>
011800 LINKAGE                  SECTION.
011900*>-----------------------
012000*>
012100*>*********
012200*> CTDATV *
012300*>*********
012400*> CTD-Function: 1 = validate CTD-Date-1, 2 = age-in-years of
012500*>               CTD-Date-1 (dob) as of CTD-Date-2 (run-date),
012600*>               3 = is CTD-Date-1 within CTD-Date-2 thru
012700*>               CTD-Date-3 (0 = open ended)
012800*>
012900 01  CT-Datv-Linkage.
013000     03  CTD-Function        PIC 9.
013100     03  CTD-Date-1          PIC 9(8).
013200     03  CTD-Date-2          PIC 9(8).
013300     03  CTD-Date-3          PIC 9(8).
013400     03  CTD-Age-Years       PIC 99.
013500     03  CTD-Reply           PIC X.
013600         88  CTD-True            VALUE "Y".
013700         88  CTD-False           VALUE "N".
013750     03  filler              PIC X(02).
013800*>
013900 PROCEDURE DIVISION USING  CT-Datv-Linkage.
014000*>===========================================
014100*>
014200 MAIN.
014300     MOVE     "N"  TO  CTD-Reply.
014400     MOVE     ZERO TO  CTD-Age-Years.
014500     IF       CTD-Function = 1
014600              GO TO BB010-Validate-Date.
014700     IF       CTD-Function = 2
014800              GO TO BB020-Calc-Age.
014900     IF       CTD-Function = 3
015000              GO TO BB030-Test-Window.
015100     GO       TO MAIN-EXIT.
015200*>
015300*>--------------------------------------------------------------
015400*> BB010  VALIDATE A CCYYMMDD DATE - DIGITS, MONTH, DAY, LEAP.
015500*>--------------------------------------------------------------
015600 BB010-Validate-Date.
015700     IF       CTD-Date-1 = ZERO OR CTD-Date-1 NOT NUMERIC
015800              GO TO MAIN-EXIT.
016000     DIVIDE   CTD-Date-1 BY 10000 GIVING W-Val-Year
016100              REMAINDER W-Val-Rem.
016200     DIVIDE   W-Val-Rem   BY 100   GIVING W-Val-Month
016300              REMAINDER W-Val-Day.
016400     IF       W-Val-Month < 1 OR W-Val-Month > 12
016500              GO TO MAIN-EXIT.
016600     IF       W-Val-Day   < 1 OR W-Val-Day   > 31
016700              GO TO MAIN-EXIT.
016800     PERFORM  BB012-Test-Leap-Year.
016900     IF       W-Val-Month = 2 AND W-Val-Day = 29
017000        AND   NOT W-Is-Leap
017100              GO TO MAIN-EXIT.
017200     IF       W-Val-Day > W-Days-In-Month (W-Val-Month)
017300        AND   NOT (W-Val-Month = 2 AND W-Is-Leap AND W-Val-Day = 29)
017400              GO TO MAIN-EXIT.
017700     MOVE     "Y"  TO  CTD-Reply.
017800     GO       TO MAIN-EXIT.
017900*>
018000 BB012-Test-Leap-Year.
018100     MOVE     "N"  TO  W-Leap-Flag.
018200     DIVIDE   W-Val-Year BY 4 GIVING W-Run-Year REMAINDER W-Run-Rem.
018300     IF       W-Run-Rem NOT = ZERO
018400              GO TO BB012-Exit.
018500     DIVIDE   W-Val-Year BY 100 GIVING W-Run-Year REMAINDER W-Run-Rem.
018600     IF       W-Run-Rem NOT = ZERO
018700              MOVE "Y" TO W-Leap-Flag
018800              GO TO BB012-Exit.
018900     DIVIDE   W-Val-Year BY 400 GIVING W-Run-Year REMAINDER W-Run-Rem.
019000     IF       W-Run-Rem = ZERO
019100              MOVE "Y" TO W-Leap-Flag.
019200 BB012-Exit.
019300     EXIT.
019400*>
019500*>--------------------------------------------------------------
019600*> BB020  WHOLE-YEARS AGE OF CTD-Date-1 (DOB) AS OF CTD-Date-2
019700*>        (RUN-DATE).
019800*>--------------------------------------------------------------
019900 BB020-Calc-Age.
020000     DIVIDE   CTD-Date-1 BY 10000 GIVING W-Dob-Year
020100              REMAINDER W-Dob-Rem.
020200     DIVIDE   W-Dob-Rem   BY 100   GIVING W-Dob-Month
020300              REMAINDER W-Dob-Day.
020400     DIVIDE   CTD-Date-2 BY 10000 GIVING W-Run-Year
020500              REMAINDER W-Run-Rem.
020600     DIVIDE   W-Run-Rem   BY 100   GIVING W-Run-Month
020700              REMAINDER W-Run-Day.
020800     SUBTRACT W-Dob-Year FROM W-Run-Year GIVING CTD-Age-Years.
020900     IF       W-Run-Month < W-Dob-Month
021000              SUBTRACT 1 FROM CTD-Age-Years
021100     ELSE
021200        IF    W-Run-Month = W-Dob-Month AND W-Run-Day < W-Dob-Day
021300              SUBTRACT 1 FROM CTD-Age-Years.
021400     GO       TO MAIN-EXIT.
021500*>
021600*>--------------------------------------------------------------
021700*> BB030  IS CTD-Date-1 WITHIN CTD-Date-2 THRU CTD-Date-3
021800*>        (CTD-Date-3 = ZERO MEANS OPEN ENDED).
021900*>--------------------------------------------------------------
022000 BB030-Test-Window.
022100     IF       CTD-Date-1 < CTD-Date-2
022200              GO TO MAIN-EXIT.
022300     IF       CTD-Date-3 NOT = ZERO AND CTD-Date-1 > CTD-Date-3
022400              GO TO MAIN-EXIT.
022500     MOVE     "Y"  TO  CTD-Reply.
022600*>
022700 MAIN-EXIT.
022800     EXIT     PROGRAM.
022900*>
